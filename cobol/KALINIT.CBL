000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     KALINIT.
000300 AUTHOR.         R F HARMON.
000400 INSTALLATION.   REC CENTER DATA PROCESSING.
000500 DATE-WRITTEN.   02/14/1984.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED.
000800*--------------------------------------------------------------
000900* CHANGE LOG
001000* ----------
001100* 02/14/84  RFH  ORIGINAL - FORMATS AN EMPTY GAME-MASTER FILE
001200*                BEFORE THE FIRST KALENGIN RUN OF THE SEASON.
001300* 06/03/85  RFH  RENAMED FROM MEMBCDB - CARD ROOM ASKED FOR
001400*                A SEPARATE JOB FOR THE KALAH BOARD LEAGUE.
001500* 09/30/86  RFH  RECORD LAYOUT NOW COMES FROM GAMEREC COPYBOOK
001600*                RATHER THAN BEING CODED HERE.  TICKET K-031.
001700* 05/06/91  DWK  ADDED THE FILE-CHECK-KEY DISPLAY SO OPERATOR
001800*                CAN SEE THE JOB TOOK.  TICKET K-118.
001900* 11/02/98  DWK  Y2K REVIEW - NO DATE FIELDS ON GAME-RECORD,
002000*                NO CHANGE REQUIRED.  TICKET Y2K-4.
002050* 08/22/05  PJS  FOLLOW-UP Y2K SWEEP OF THE WHOLE KALAH SUITE
002060*                PER DP STANDARDS MEMO 05-11 - NO CHANGE
002070*                REQUIRED HERE EITHER.  TICKET Y2K-4.
002100*--------------------------------------------------------------
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SPECIAL-NAMES.
002500     C01 IS TOP-OF-FORM.
002600 INPUT-OUTPUT SECTION.
002700 FILE-CONTROL.
002800     SELECT GAME-MASTER-FILE ASSIGN TO GAMEMSTR
002900         ORGANIZATION IS INDEXED
003000         ACCESS MODE IS SEQUENTIAL
003100         RECORD KEY IS GR-GAME-ID
003200         FILE STATUS IS FILE-CHECK-KEY.
003300*--------------------------------------------------------------
003400* //KALINIT  JOB 1,NOTIFY=&SYSUID
003500* //***************************************************/
003600* //COBRUN  EXEC IGYWCL
003700* //COBOL.SYSIN  DD DSN=&SYSUID..CBL(KALINIT),DISP=SHR
003800* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(KALINIT),DISP=SHR
003900* //***************************************************/
004000* // IF RC = 0 THEN
004100* //***************************************************/
004200* //RUN     EXEC PGM=KALINIT
004300* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
004400* //GAMEMSTR  DD DSN=&SYSUID..KALAH.GAMEMSTR,DISP=(NEW,CATLG)
004500* //SYSOUT    DD SYSOUT=*,OUTLIM=15000
004600* //CEEDUMP   DD DUMMY
004700* //SYSUDUMP  DD DUMMY
004800* //***************************************************/
004900* // ELSE
005000* // ENDIF
005100*--------------------------------------------------------------
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  GAME-MASTER-FILE.
005500     COPY GAMEREC.
005600*
005700 WORKING-STORAGE SECTION.
005800 01  WS-WORK-AREAS.
005900     05  FILE-CHECK-KEY          PIC X(02).
006000         88  FILE-CHECK-OK               VALUE "00".
006100     05  WS-JOB-MESSAGE          PIC X(40).
006150 77  WS-FORMAT-STEP-COUNT        PIC 9(04) COMP VALUE ZERO.
006200*
006300 PROCEDURE DIVISION.
006400 PROGRAM-BEGIN.
006500     PERFORM MAIN-PROCESS THRU MAIN-PROCESS-EXIT.
006600     STOP RUN.
006700*
006800 MAIN-PROCESS.
006900*****************************************
007000* THIS IS WHERE WE FORMAT THE TABLE,
007100* KALINIT'S ONLY JOB - IT NEVER PUTS A
007200* GAME RECORD IN IT.  KALENGIN DOES THAT.
007300*****************************************
007400     OPEN OUTPUT GAME-MASTER-FILE.
007450     ADD 1 TO WS-FORMAT-STEP-COUNT.
007500     CLOSE GAME-MASTER-FILE.
007550     ADD 1 TO WS-FORMAT-STEP-COUNT.
007600     IF FILE-CHECK-OK
007700         MOVE "GAME-MASTER FORMATTED - EMPTY - READY FOR KALENGIN"
007800             TO WS-JOB-MESSAGE
007900     ELSE
008000         MOVE "GAME-MASTER FORMAT FAILED - SEE FILE-CHECK-KEY"
008100             TO WS-JOB-MESSAGE
008200     END-IF.
008300     DISPLAY WS-JOB-MESSAGE.
008400     DISPLAY "FILE-CHECK-KEY = " FILE-CHECK-KEY.
008500 MAIN-PROCESS-EXIT.
008600     EXIT.
