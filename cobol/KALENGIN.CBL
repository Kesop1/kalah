000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     KALENGIN.
000300 AUTHOR.         R F HARMON.
000400 INSTALLATION.   REC CENTER DATA PROCESSING.
000500 DATE-WRITTEN.   02/14/1984.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED.
000710*--------------------------------------------------------------
000720* PROGRAM NARRATIVE
000730* -----------------
000740* KALENGIN IS THE REC CENTER'S KALAH LEAGUE SCOREKEEPER.  THE
000750* GAME OF KALAH IS PLAYED ON A BOARD OF FOURTEEN PITS - SIX
000760* PLAYING PITS AND ONE STORE PER SIDE.  A MOVE LIFTS ALL THE
000770* ROCKS OUT OF ONE OF THE MOVER'S OWN PLAYING PITS AND SOWS
000780* THEM ONE AT A TIME, COUNTER-CLOCKWISE, INTO EVERY PIT AFTER
000790* IT EXCEPT THE OPPONENT'S STORE.  LANDING THE LAST ROCK IN
000800* YOUR OWN STORE EARNS ANOTHER TURN; LANDING IT IN AN EMPTY PIT
000810* ON YOUR OWN SIDE CAPTURES THAT ROCK AND EVERYTHING IN THE PIT
000820* DIRECTLY OPPOSITE INTO YOUR STORE.  THE GAME ENDS THE MOMENT
000830* EITHER SIDE'S SIX PLAYING PITS ARE ALL EMPTY; WHOEVER HAS
000840* MORE ROCKS IN THEIR STORE AT THAT POINT WINS.
000850*
000860* THIS PROGRAM READS A DECK OF CREATE AND MOVE CARDS
000870* (TRANSACTION-IN), KEEPS EACH GAME'S BOARD ON THE GAME-MASTER
000880* INDEXED FILE BETWEEN CARDS, AND WRITES ONE RESULT LINE PER
000890* CARD READ (RESULT-OUT) SO THE FRONT DESK CAN POST STANDINGS
000900* WITHOUT EVER OPENING GAME-MASTER ITSELF.  KALINIT MUST BE RUN
000910* ONCE, AHEAD OF THE FIRST KALENGIN JOB OF THE SEASON, TO LAY
000920* DOWN AN EMPTY GAME-MASTER FILE.
000930*--------------------------------------------------------------
000940*--------------------------------------------------------------
000950* CHANGE LOG
000960* ----------
001100* 02/14/84  RFH  ORIGINAL - REPLACES THE PAPER SCORESHEETS THE
001200*                REC CENTER KALAH LEAGUE USED TO KEEP BY HAND.
001300*                READS CREATE/MOVE CARDS, KEEPS THE BOARD ON
001400*                GAME-MASTER, WRITES ONE RESULT LINE PER CARD.
001500* 05/02/84  RFH  ADDED THE CAPTURE RULE - LEAGUE COMMITTEE
001600*                RULED A LANDED-IN-EMPTY-PIT ALSO SWEEPS THE
001700*                PIT DIRECTLY OPPOSITE.  TICKET K-009.
001800* 09/30/86  RFH  RECORD LAYOUT MOVED OUT TO GAMEREC COPYBOOK SO
001900*                KALINIT COULD SHARE IT.  TICKET K-031.        K-031
002000* 07/19/89  DWK  "ONE MORE TIME" WORDING ADDED WHEN THE LAST
002100*                STONE LANDS BACK IN THE MOVER'S OWN STORE.
002200*                MESSAGE TEXTS MOVED TO GAMEMSG COPYBOOK.
002300*                TICKET K-062.                                 K-062
002400* 05/06/91  DWK  TRANSACTION AND RESULT LAYOUTS MOVED OUT TO
002500*                GAMETRN COPYBOOK.  BASE URL NOW CARRIED ON
002600*                THE CREATE CARD INSTEAD OF BEING WIRED IN.
002700*                TICKET K-118.                                 K-118
002800* 03/14/94  RFH  END-OF-GAME SWEEP WAS LEAVING THE LOSING
002900*                SIDE'S PITS NON-ZERO WHEN THAT SIDE WAS THE
003000*                ONE THAT RAN OUT FIRST.  FIXED THE MOVE-ZERO
003100*                LIST IN 4400.  TICKET K-140.
003200* 11/02/98  DWK  Y2K REVIEW - NO DATE FIELDS ANYWHERE ON THIS
003300*                PROGRAM'S RECORDS, NO CHANGE REQUIRED.
003400*                TICKET Y2K-4.                                 Y2K-4
003500* 02/11/99  DWK  Y2K REVIEW SIGNED OFF BY QA.  TICKET Y2K-4.    Y2K-4
003600* 03/09/04  PJS  ADDED GR-PIT-IS-EMPTY CONDITION-NAME TO
003700*                GAMEREC AND SWITCHED 4100-VALIDATE-MOVE TO
003800*                TEST IT INSTEAD OF A LITERAL = ZERO COMPARE.
003900*                TICKET K-171.                                 K-171
004000* 08/22/05  PJS  ADDED A FOLLOW-UP Y2K SWEEP OF THE WHOLE
004100*                KALAH SUITE PER DP STANDARDS MEMO 05-11 - NO
004200*                DATE FIELDS ON ANY KALAH RECORD, NO CHANGE
004300*                REQUIRED.  TICKET Y2K-4.                       Y2K-4
004310* 04/17/07  PJS  4400 NOW BUILDS THE SIDE TOTALS AND DOES THE
004320*                END-OF-GAME SWEEP THROUGH THE P1-PIT/P2-PIT/
004330*                P1-STORE/P2-STORE REDEFINES INSTEAD OF NAMING
004340*                GR-PIT-COUNT SUBSCRIPTS SIX AT A TIME - AN AUDIT
004350*                NOTED THE REDEFINES HAD SAT UNUSED SINCE 1986.
004360*                3300 SIMILARLY NOW STRINGS THE ALPHA REDEFINES
004370*                OF GR-GAME-ID RATHER THAN THE NUMERIC FIELD.
004380*                NO CHANGE IN RESULTS, TICKET K-183.             K-183
004400*--------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005010*    DYNAMIC ACCESS - KALENGIN BOTH READS BY KEY (THE MOVE
005020*    LOOKUP) AND WRITES SEQUENTIALLY (THE NEW-GAME CREATE).
005100     SELECT GAME-MASTER-FILE ASSIGN TO GAMEMSTR
005200         ORGANIZATION IS INDEXED
005300         ACCESS MODE IS DYNAMIC
005400         RECORD KEY IS GR-GAME-ID
005500         FILE STATUS IS WS-GM-FILE-STATUS.
005510*    THE CARD DECK - ONE CREATE OR MOVE CARD PER LINE.
005600     SELECT TRANSACTION-IN-FILE ASSIGN TO TRANIN
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-TI-FILE-STATUS.
005810*    ONE OUTPUT LINE PER CARD READ, GOOD OR BAD.
005900     SELECT RESULT-OUT-FILE ASSIGN TO RESULTS
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-RO-FILE-STATUS.
006200*--------------------------------------------------------------
006210* THE JCL BELOW RUNS KALENGIN AGAINST THE THREE DD NAMES
006220* SELECTED ABOVE - GAMEMSTR (THE INDEXED BOARD FILE), TRANIN
006230* (THE CARD DECK) AND RESULTS (THE OUTPUT LINES).  KEPT HERE,
006240* COMMENTED OUT, SO THE NEXT OPERATOR DOESN'T HAVE TO GO
006250* HUNTING THROUGH THE PROC LIBRARY FOR A WORKING SET OF DD
006260* CARDS.
006300* //KALENGIN JOB 1,NOTIFY=&SYSUID
006400* //***************************************************/
006500* //COBRUN  EXEC IGYWCL
006600* //COBOL.SYSIN  DD DSN=&SYSUID..CBL(KALENGIN),DISP=SHR
006700* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(KALENGIN),DISP=SHR
006800* //***************************************************/
006900* // IF RC = 0 THEN
007000* //***************************************************/
007100* //RUN     EXEC PGM=KALENGIN
007200* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
007300* //GAMEMSTR  DD DSN=&SYSUID..KALAH.GAMEMSTR,DISP=SHR
007400* //TRANIN    DD DSN=&SYSUID..KALAH.TRANIN,DISP=SHR
007500* //RESULTS   DD DSN=&SYSUID..KALAH.RESULTS,DISP=(NEW,CATLG)
007600* //SYSOUT    DD SYSOUT=*,OUTLIM=15000
007700* //CEEDUMP   DD DUMMY
007800* //SYSUDUMP  DD DUMMY
007900* //***************************************************/
008000* // ELSE
008100* // ENDIF
008200*--------------------------------------------------------------
008300 DATA DIVISION.
008400 FILE SECTION.
008500*
008600*    GAME-MASTER CARRIES ONE RECORD PER GAME IN PLAY, KEYED BY
008700*    GAME-ID.  LAYOUT LIVES IN GAMEREC SO KALINIT CAN FORMAT THE
008800*    FILE FROM THE SAME COPYBOOK.  TICKET K-031.
008900 FD  GAME-MASTER-FILE.
009000     COPY GAMEREC.
009100*
009200*    TRANSACTION-IN IS THE LEAGUE'S CARD DECK - ONE CREATE OR
009300*    MOVE CARD PER LINE, READ FLAT AND THEN MOVED INTO
009400*    TRANSACTION-IN-RECORD (GAMETRN) FOR EDITING.
009500 FD  TRANSACTION-IN-FILE
009600     RECORD CONTAINS 120 CHARACTERS.
009700 01  TRANSACTION-IN-LINE         PIC X(120).
009800*
009900*    RESULT-OUT CARRIES BACK ONE LINE PER CARD READ - THE
010000*    RESULT CODE/ERROR TEXT FOLLOWED BY THE WHOLE GAME-RECORD
010100*    IMAGE SO A DOWNSTREAM STEP NEVER HAS TO RE-OPEN GAME-MASTER.
010200 FD  RESULT-OUT-FILE
010300     RECORD CONTAINS 274 CHARACTERS.
010400 01  RESULT-OUT-LINE             PIC X(274).
010500*
010600 WORKING-STORAGE SECTION.
010700*--------------------------------------------------------------
010800*   TRANSACTION-IN AND RESULT-OUT WORKING COPIES, PLUS THE
010900*   FIXED MESSAGE-TEXT CATALOGUE.
011000*--------------------------------------------------------------
011100     COPY GAMETRN.
011200     COPY GAMEMSG.
011300*
011400***************************************************************
011500*   BOARD GEOMETRY - KALAH LEAGUE RULES, NEVER CHANGED SINCE   *
011600*   THE 1984 RULE BOOK.  PITS 1-6 BELONG TO PLAYER ONE, PIT 7  *
011700*   IS PLAYER ONE'S STORE, PITS 8-13 BELONG TO PLAYER TWO, AND *
011800*   PIT 14 IS PLAYER TWO'S STORE.  SEE GAMEREC.CPY.            *
011900***************************************************************
012000 01  WS-BOARD-CONSTANTS.
012010*        HOW MANY PLAYING PITS EACH SIDE OWNS - NOT COUNTING
012020*        EITHER STORE.
012030     05  PLAYER-PIT-NUMBER       PIC 9(02) VALUE 6.
012040*        TOTAL PIT-COUNT TABLE SLOTS, BOTH SIDES PLUS BOTH
012050*        STORES.  THE SOW LOOP WRAPS BACK TO 1 PAST THIS.
012060     05  BOARD-SIZE              PIC 9(02) VALUE 14.
012070     05  PLAYER-ONE-START-PIT    PIC 9(02) VALUE 1.
012080*        PIT 7 - PLAYER ONE'S STORE.  NEVER SOWED INTO BY
012090*        PLAYER TWO, NEVER VALIDATED AS A PLAYABLE PIT.
012100     05  PLAYER-ONE-KALAH        PIC 9(02) VALUE 7.
012110     05  PLAYER-TWO-START-PIT    PIC 9(02) VALUE 8.
012120*        PIT 14 - PLAYER TWO'S STORE.  SAME RULES, MIRRORED.
012130     05  PLAYER-TWO-KALAH        PIC 9(02) VALUE 14.
012140*        ROCKS DEALT INTO EACH PLAYING PIT WHEN A NEW GAME IS
012150*        CREATED.  SEE 3200-INITIALISE-BOARD.
012160     05  INITIAL-ROCKS           PIC 9(02) VALUE 6.
012170*
012900***************************************************************
013000*   FILE STATUS AND END-OF-FILE SWITCHES.                     *
013100***************************************************************
013200 01  WS-FILE-SWITCHES.
013210*        NONE OF THESE WS-XX-STATUS-OK 88'S ARE TESTED TODAY -
013220*        THEY ARE HELD IN RESERVE THE WAY RFH LEFT FILE-CHECK-KEY
013230*        ON MEMBSCRN, FOR THE DAY AN INVALID KEY DOESN'T COVER
013240*        EVERY STATUS AN OPERATOR NEEDS TO SEE ON THE JOB LOG.
013300     05  WS-GM-FILE-STATUS       PIC X(02).
013400         88  WS-GM-STATUS-OK             VALUE "00".
013500     05  WS-TI-FILE-STATUS       PIC X(02).
013600         88  WS-TI-STATUS-OK             VALUE "00".
013700     05  WS-RO-FILE-STATUS       PIC X(02).
013800         88  WS-RO-STATUS-OK             VALUE "00".
013900     05  WS-GAME-MASTER-EOF-SW   PIC X(01) VALUE "N".
014000         88  WS-GAME-MASTER-EOF          VALUE "Y".
014100     05  WS-TRAN-EOF-SW          PIC X(01) VALUE "N".
014200         88  WS-TRAN-EOF                  VALUE "Y".
014300*
014400***************************************************************
014500*   WORKING SWITCHES USED WHILE A SINGLE TRANSACTION IS BEING  *
014600*   PROCESSED.                                                *
014700***************************************************************
014800 01  WS-MOVE-SWITCHES.
014900     05  WS-VALID-MOVE-SW        PIC X(01) VALUE "Y".
015000         88  MOVE-IS-VALID                VALUE "Y".
015100         88  MOVE-IS-INVALID              VALUE "N".
015200     05  WS-GAME-FINISHED-SW     PIC X(01) VALUE "N".
015300         88  WS-GAME-IS-FINISHED          VALUE "Y".
015400*
015500***************************************************************
015600*   COUNTERS, SUBSCRIPTS AND ACCUMULATORS - ALL BINARY.        *
015700***************************************************************
015800*    GAMES ON FILE AT JOB START, BUMPED FOR EACH CREATE CARD -
015810*    THE SOURCE OF THE NEXT GAME-ID.  SEE 0100 AND 3100.
015900 77  WS-GAME-COUNT               PIC 9(04) COMP VALUE ZERO.
015910*    RUNNING PIT NUMBER WHILE 4210 WALKS THE BOARD ONE STONE
015920*    AT A TIME.
016000 77  WS-SOW-PIT                  PIC 9(02) COMP VALUE ZERO.
016010*    HOW MANY STONES ARE STILL IN THE MOVER'S HAND - COUNTS
016020*    DOWN TO ZERO AS 4210 DROPS THEM ONE PER PASS.
016100 77  WS-STONES-LEFT              PIC 9(02) COMP VALUE ZERO.
016110*    WHERE THE FINAL STONE OF THE SOW LANDED - FEEDS BOTH THE
016120*    CAPTURE TEST (4300) AND THE EXTRA-TURN TEST (4500).
016200 77  WS-LAST-PIT-SOWN            PIC 9(02) COMP VALUE ZERO.
016210*    THE PIT ACROSS THE BOARD FROM WS-LAST-PIT-SOWN, COMPUTED
016220*    BY 4310 WHEN A CAPTURE FIRES.
016300 77  WS-OPPOSITE-PIT             PIC 9(02) COMP VALUE ZERO.
016400 77  WS-DIVIDE-QUOTIENT          PIC 9(02) COMP VALUE ZERO.
016410*        REMAINDER OF WS-LAST-PIT-SOWN DIVIDED BY 7 - THE
016420*        OPPOSITE-PIT ARITHMETIC'S KEY VALUE.  SEE 4310.
016500 77  WS-DIVIDE-REMAINDER         PIC 9(02) COMP VALUE ZERO.
016510*    STONE COUNT ON EACH SIDE'S SIX PLAYING PITS, RECOMPUTED
016520*    EVERY MOVE SO 4400 CAN TELL IF A SIDE HAS RUN DRY.
016600 77  WS-P1-SIDE-TOTAL            PIC 9(03) COMP VALUE ZERO.
016700 77  WS-P2-SIDE-TOTAL            PIC 9(03) COMP VALUE ZERO.
016750*
016800***************************************************************
016900*   MESSAGE-BUILDING WORK AREAS.                               *
017000***************************************************************
017100 01  WS-MESSAGE-WORK-AREAS.
017200     05  WS-TURN-MESSAGE         PIC X(22).
017300     05  WS-P1-SCORE-EDIT        PIC Z9.
017400     05  WS-P2-SCORE-EDIT        PIC Z9.
017500*
017600 PROCEDURE DIVISION.
017700***************************************************************
017800*   PROGRAM-BEGIN - THE THREE-STEP SHAPE RFH USED ON EVERY REC *
017900*   CENTER BATCH JOB: COUNT WHAT'S ALREADY ON FILE, RUN THE    *
018000*   CARD DECK, TELL THE OPERATOR HOW MANY GAMES ARE ON FILE.   *
018100***************************************************************
018200 PROGRAM-BEGIN.
018300     PERFORM 0100-COUNT-EXISTING-GAMES THRU 0100-EXIT.
018400     PERFORM 1000-PROCESS-TRANSACTIONS THRU 1000-EXIT.
018500     PERFORM 9999-END-OF-JOB THRU 9999-EXIT.
018600     STOP RUN.
018700*
018800***************************************************************
018900*   0100 - COUNT THE GAMES ALREADY ON FILE SO A CREATE CARD   *
019000*   CAN NUMBER THE NEW GAME "COUNT + 1", THE SAME WAY THE OLD  *
019100*   MEMBERSHIP-CARD JOBS USED TO COUNT THEIR CARDS ONE AT A    *
019150*   TIME BEFORE ISSUING THE NEXT NUMBER.                       *
019200***************************************************************
019300 0100-COUNT-EXISTING-GAMES.
019400     MOVE ZERO TO WS-GAME-COUNT.
019500     MOVE "N" TO WS-GAME-MASTER-EOF-SW.
019600     OPEN INPUT GAME-MASTER-FILE.
019700     PERFORM 0110-COUNT-ONE-GAME THRU 0110-EXIT
019800         UNTIL WS-GAME-MASTER-EOF.
019900     CLOSE GAME-MASTER-FILE.
020000 0100-EXIT.
020100     EXIT.
020200*
020300*    READS THE WHOLE FILE ONCE, SEQUENTIALLY, JUST TO GET A
020400*    RECORD COUNT - NO KEY IS TOUCHED HERE.  SAME SEQUENTIAL
020500*    COUNTING SHAPE THE OLD CARD-ROOM JOBS ALWAYS USED.
020600 0110-COUNT-ONE-GAME.
020700     READ GAME-MASTER-FILE NEXT RECORD
020800         AT END
020900             MOVE "Y" TO WS-GAME-MASTER-EOF-SW
021000         NOT AT END
021100             ADD 1 TO WS-GAME-COUNT
021200     END-READ.
021300 0110-EXIT.
021400     EXIT.
021500*
021600***************************************************************
021700*   1000 - MAIN TRANSACTION LOOP.  ONE PASS OF TRANSACTION-IN, *
021800*   ONE RESULT-OUT LINE WRITTEN PER CARD READ, NO CONTROL      *
021900*   BREAKS AND NO SORTED KEY ORDER REQUIRED.                   *
022000***************************************************************
022100 1000-PROCESS-TRANSACTIONS.
022200     MOVE "N" TO WS-TRAN-EOF-SW.
022210*    GAME-MASTER IS OPENED I-O, NOT INPUT - EVERY MOVE CARD
022220*    REWRITES THE GAME RECORD IT UPDATED (SEE 4000).
022300     OPEN INPUT TRANSACTION-IN-FILE.
022400     OPEN OUTPUT RESULT-OUT-FILE.
022500     OPEN I-O GAME-MASTER-FILE.
022600     PERFORM 1100-READ-TRANSACTION THRU 1100-EXIT.
022700     PERFORM 2000-EDIT-AND-DO-TRANSACTION THRU 2000-EXIT
022800         UNTIL WS-TRAN-EOF.
022900     CLOSE TRANSACTION-IN-FILE.
023000     CLOSE RESULT-OUT-FILE.
023100     CLOSE GAME-MASTER-FILE.
023200 1000-EXIT.
023300     EXIT.
023400*
023500*    READ-AHEAD LOGIC - THE VERY NEXT CARD IS ALWAYS SITTING IN
023600*    TRANSACTION-IN-RECORD BEFORE THE UNTIL TEST IS RE-CHECKED.
023700 1100-READ-TRANSACTION.
023800     READ TRANSACTION-IN-FILE INTO TRANSACTION-IN-RECORD
023900         AT END
024000             MOVE "Y" TO WS-TRAN-EOF-SW
024100     END-READ.
024200 1100-EXIT.
024300     EXIT.
024400*
024500***************************************************************
024600*   2000 - DISPATCH ONE TRANSACTION AND WRITE ITS RESULT LINE. *
024700*   TI-TRAN-CODE OF "C" GOES TO 3000, "M" GOES TO 4000, AND    *
024800*   ANYTHING ELSE IS A BAD CARD - BOUNCED BACK AS AN ERROR      *
024900*   RESULT RATHER THAN ABENDING THE JOB.                       *
025000***************************************************************
025100 2000-EDIT-AND-DO-TRANSACTION.
025200     MOVE SPACES TO RESULT-OUT-RECORD.
025300     IF TI-IS-CREATE
025400         PERFORM 3000-CREATE-GAME THRU 3000-EXIT
025500     ELSE
025600         IF TI-IS-MOVE
025700             PERFORM 4000-PROCESS-MOVE THRU 4000-EXIT
025800         ELSE
025900             MOVE "E" TO RO-RESULT-CODE
026000             MOVE "INVALID TRANSACTION CODE ON TRANSACTION-IN"
026100                 TO RO-ERROR-TEXT
026200         END-IF
026300     END-IF.
026400     PERFORM 5000-WRITE-RESULT-RECORD THRU 5000-EXIT.
026500     PERFORM 1100-READ-TRANSACTION THRU 1100-EXIT.
026600 2000-EXIT.
026700     EXIT.
026800*
026900***************************************************************
027000*   3000 - CREATE TRANSACTION.  ASSIGNS THE NEW GAME-ID, LAYS  *
027100*   DOWN A FRESH BOARD, BUILDS THE GAME-URL, SETS PLAYER ONE   *
027200*   ON THE MOVE, AND WRITES THE NEW GAME-MASTER RECORD.        *
027300***************************************************************
027400 3000-CREATE-GAME.
027500     PERFORM 3100-ASSIGN-GAME-ID THRU 3100-EXIT.
027600     PERFORM 3200-INITIALISE-BOARD THRU 3200-EXIT.
027700     PERFORM 3300-BUILD-GAME-URL THRU 3300-EXIT.
027800     MOVE "Y" TO GR-PLAYER-ONE-MOVE.
027900     MOVE WS-MSG-NEW-GAME TO GR-GAME-MESSAGE.
028000     WRITE GAME-RECORD
028100         INVALID KEY
028200             DISPLAY "GAME-MASTER WRITE FAILED - ID ALREADY USED"
028300     END-WRITE.
028400     MOVE "O" TO RO-RESULT-CODE.
028500     PERFORM 5100-MOVE-GAME-TO-RESULT THRU 5100-EXIT.
028600 3000-EXIT.
028700     EXIT.
028800*
028900*    GAME-ID IS SIMPLY "GAMES ALREADY ON FILE, PLUS ONE" - THE
029000*    RUNNING COUNT WS-GAME-COUNT WAS SEEDED BY 0100 AT JOB START
029100*    AND IS BUMPED HERE FOR EACH CREATE CARD IN THIS RUN.
029200 3100-ASSIGN-GAME-ID.
029300     ADD 1 TO WS-GAME-COUNT.
029400     MOVE WS-GAME-COUNT TO GR-GAME-ID.
029500 3100-EXIT.
029600     EXIT.
029700*
029800*    STARTING BOARD - SIX ROCKS IN EACH OF THE TWELVE PLAYING
029900*    PITS, BOTH STORES EMPTY.  WRITTEN OUT PIT BY PIT RATHER
030000*    THAN IN A PERFORM VARYING LOOP SO THE TWO STORES (7 AND 14)
030100*    STAND OUT AS THE ONLY PITS SEEDED TO ZERO.
030200 3200-INITIALISE-BOARD.
030210*                                PLAYER ONE'S SIX PLAYING PITS.
030300     MOVE INITIAL-ROCKS TO GR-PIT-COUNT(1).
030400     MOVE INITIAL-ROCKS TO GR-PIT-COUNT(2).
030500     MOVE INITIAL-ROCKS TO GR-PIT-COUNT(3).
030600     MOVE INITIAL-ROCKS TO GR-PIT-COUNT(4).
030700     MOVE INITIAL-ROCKS TO GR-PIT-COUNT(5).
030800     MOVE INITIAL-ROCKS TO GR-PIT-COUNT(6).
030900     MOVE ZERO          TO GR-PIT-COUNT(7).
031000*                                PLAYER ONE'S STORE - STARTS EMPTY.
031010*                                PLAYER TWO'S SIX PLAYING PITS.
031100     MOVE INITIAL-ROCKS TO GR-PIT-COUNT(8).
031200     MOVE INITIAL-ROCKS TO GR-PIT-COUNT(9).
031300     MOVE INITIAL-ROCKS TO GR-PIT-COUNT(10).
031400     MOVE INITIAL-ROCKS TO GR-PIT-COUNT(11).
031500     MOVE INITIAL-ROCKS TO GR-PIT-COUNT(12).
031600     MOVE INITIAL-ROCKS TO GR-PIT-COUNT(13).
031700     MOVE ZERO          TO GR-PIT-COUNT(14).
031800*                                PLAYER TWO'S STORE - STARTS EMPTY.
031900 3200-EXIT.
032000     EXIT.
032100*
032200***************************************************************
032300*   3300 - GAME-URL IS THE CREATE CARD'S BASE LOCATOR, A       *
032400*   SLASH, AND THE NEW GAME-ID.  TICKET K-118.                 *
032500***************************************************************
032600 3300-BUILD-GAME-URL.
032700     MOVE SPACES TO GR-GAME-URL.
032750*    THE ID GOES INTO THE URL AS TEXT, NOT AS A NUMBER TO BE
032760*    COMPUTED ON, SO IT IS STRUNG THROUGH THE ALPHA REDEFINES
032770*    VIEW OF GR-GAME-ID RATHER THAN THE PIC 9(04) ITSELF.
032800     STRING TI-BASE-URL       DELIMITED BY SPACE
032900            "/"               DELIMITED BY SIZE
033000            GR-GAME-ID-ALPHA  DELIMITED BY SIZE
033100            INTO GR-GAME-URL
033200     END-STRING.
033300 3300-EXIT.
033400     EXIT.
033500*
033600***************************************************************
033700*   4000 - MOVE TRANSACTION.  THE GAME LOOKUP IS THE KEYED     *
033800*   READ RIGHT BELOW - AN INVALID KEY MEANS NO SUCH GAME-ID IS *
033900*   ON GAME-MASTER, SO 4010 IS PERFORMED TO REJECT THE CARD    *
034000*   INSTEAD OF FALLING THROUGH INTO THE SOW/CAPTURE LOGIC.     *
034100***************************************************************
034200 4000-PROCESS-MOVE.
034300     MOVE "Y" TO WS-VALID-MOVE-SW.
034400     MOVE TI-GAME-ID TO GR-GAME-ID.
034410*    THE GAME LOOKUP - MOVE THE WANTED GAME-ID INTO THE RECORD
034420*    KEY AND READ GAME-MASTER BY KEY.  INVALID KEY MEANS NO
034430*    SUCH GAME IS ON FILE.
034500     READ GAME-MASTER-FILE
034600         INVALID KEY
034700             PERFORM 4010-GAME-NOT-FOUND THRU 4010-EXIT
034800     END-READ.
034900     IF MOVE-IS-VALID
035000         PERFORM 4100-VALIDATE-MOVE THRU 4100-EXIT
035100     END-IF.
035200     IF MOVE-IS-VALID
035300         PERFORM 4200-SOW-STONES THRU 4200-EXIT
035400         PERFORM 4300-APPLY-CAPTURE THRU 4300-EXIT
035500         PERFORM 4400-CHECK-END-OF-GAME THRU 4400-EXIT
035600         IF NOT WS-GAME-IS-FINISHED
035700             PERFORM 4500-DETERMINE-NEXT-PLAYER THRU 4500-EXIT
035800         END-IF
035810*        BOARD IS SETTLED - WRITE IT BACK TO GAME-MASTER BEFORE
035820*        BUILDING THE RESULT-OUT LINE BELOW.
035900         REWRITE GAME-RECORD
036000             INVALID KEY
036100                 DISPLAY "GAME-MASTER REWRITE FAILED - ID "
036200                     GR-GAME-ID
036300         END-REWRITE
036400         MOVE "O" TO RO-RESULT-CODE
036500         MOVE SPACES TO RO-ERROR-TEXT
036600         PERFORM 5100-MOVE-GAME-TO-RESULT THRU 5100-EXIT
036700     END-IF.
036800 4000-EXIT.
036900     EXIT.
037000*
037100*    NO-SUCH-GAME REJECTION.  MOVE-IS-INVALID IS SET HERE SO
037200*    4000 SKIPS STRAIGHT TO WRITING THE ERROR RESULT WITHOUT
037300*    TOUCHING ANY OF THE SOW/CAPTURE PARAGRAPHS.
037400 4010-GAME-NOT-FOUND.
037500     MOVE "N" TO WS-VALID-MOVE-SW.
037600     MOVE "E" TO RO-RESULT-CODE.
037700     STRING WS-MSG-NO-SUCH-GAME DELIMITED BY SIZE
037800            TI-GAME-ID          DELIMITED BY SIZE
037900            INTO RO-ERROR-TEXT
038000     END-STRING.
038100 4010-EXIT.
038200     EXIT.
038300*
038400***************************************************************
038500*   4100 - VALIDATIONS, CHECKED IN THE ORDER THE LEAGUE        *
038600*   COMMITTEE WROTE THEM UP: EMPTY PIT, THEN STORE, THEN TURN. *
038700*   (GAME-EXISTS WAS ALREADY CHECKED BY THE KEYED READ ABOVE.) *
038800***************************************************************
038900 4100-VALIDATE-MOVE.
039000*    RULE 1 - CAN'T MOVE ROCKS OUT OF AN EMPTY PIT.  TICKET
039100*    K-171 SWITCHED THIS TO THE GR-PIT-IS-EMPTY CONDITION-NAME
039200*    INSTEAD OF A LITERAL = ZERO COMPARE.
039300     IF GR-PIT-IS-EMPTY(TI-PIT-ID)
039400         MOVE "N" TO WS-VALID-MOVE-SW
039500         MOVE "E" TO RO-RESULT-CODE
039600         MOVE WS-MSG-EMPTY-PIT TO RO-ERROR-TEXT
039700     ELSE
039800*        RULE 2 - CAN'T MOVE ROCKS OUT OF EITHER STORE, YOUR
039900*        OWN OR THE OPPONENT'S.
040000         IF TI-PIT-ID = PLAYER-ONE-KALAH
040100            OR TI-PIT-ID = PLAYER-TWO-KALAH
040200             MOVE "N" TO WS-VALID-MOVE-SW
040300             MOVE "E" TO RO-RESULT-CODE
040400             MOVE WS-MSG-PIT-IS-A-STORE TO RO-ERROR-TEXT
040500         ELSE
040600*            RULE 3/4 - HAS TO BE THE RIGHT PLAYER'S OWN SIDE.
040700*            HANDED OFF TO 4150 SO THE SIDE TEST DOESN'T MAKE
040800*            THIS PARAGRAPH ANY DEEPER THAN IT ALREADY IS.
040900             PERFORM 4150-CHECK-TURN THRU 4150-EXIT
041000         END-IF
041100     END-IF.
041200 4100-EXIT.
041300     EXIT.
041400*
041500*    TI-PIT-ID NOT > PLAYER-ONE-KALAH MEANS THE CARD NAMED ONE
041600*    OF PLAYER ONE'S SIX PITS; ANYTHING ELSE IS ON PLAYER TWO'S
041700*    SIDE.  REJECTED UNLESS GR-PLAYER-ONE-MOVE AGREES WITH WHICH
041800*    SIDE THE PIT IS ON.
041900 4150-CHECK-TURN.
042000     IF TI-PIT-ID NOT > PLAYER-ONE-KALAH
042010*        PIT NAMED IS ON PLAYER ONE'S SIDE - REJECT IF IT IS
042020*        ACTUALLY PLAYER TWO'S TURN.
042100         IF GR-IT-IS-PLAYER-TWO-TURN
042200             MOVE "N" TO WS-VALID-MOVE-SW
042300             MOVE "E" TO RO-RESULT-CODE
042400             MOVE WS-MSG-WRONG-PLAYER TO RO-ERROR-TEXT
042500         END-IF
042600     ELSE
042610*        PIT NAMED IS ON PLAYER TWO'S SIDE - REJECT IF IT IS
042620*        ACTUALLY PLAYER ONE'S TURN.
042700         IF GR-IT-IS-PLAYER-ONE-TURN
042800             MOVE "N" TO WS-VALID-MOVE-SW
042900             MOVE "E" TO RO-RESULT-CODE
043000             MOVE WS-MSG-WRONG-PLAYER TO RO-ERROR-TEXT
043100         END-IF
043200     END-IF.
043300 4150-EXIT.
043400     EXIT.
043500*
043600***************************************************************
043700*   4200 - SOWING RULE.  ONE STONE PER PIT, ASCENDING, THE     *
043800*   OPPONENT'S STORE SKIPPED, WRAPPING FROM PIT 14 BACK TO 1.  *
043900***************************************************************
044000*    LIFT THE WHOLE HANDFUL OUT OF THE CHOSEN PIT FIRST, THEN
044100*    DROP ONE STONE PER PASS OF 4210 UNTIL THE HANDFUL IS GONE.
044200 4200-SOW-STONES.
044300     MOVE TI-PIT-ID TO WS-SOW-PIT.
044400     MOVE GR-PIT-COUNT(TI-PIT-ID) TO WS-STONES-LEFT.
044500     MOVE ZERO TO GR-PIT-COUNT(TI-PIT-ID).
044600     PERFORM 4210-SOW-ONE-STONE THRU 4210-EXIT
044700         UNTIL WS-STONES-LEFT = ZERO.
044800 4200-EXIT.
044900     EXIT.
045000*
045100*    ADVANCE ONE PIT, WRAP 14 BACK TO 1, AND SKIP THE OPPONENT'S
045200*    STORE ENTIRELY - THE GO TO PUTS THIS PASS BACK ON THE
045300*    UNTIL TEST WITHOUT DROPPING A STONE OR TOUCHING THE
045400*    REMAINING-STONE COUNTER, SO A SKIPPED STORE DOESN'T COST
045500*    THE SOWER A STONE.
045600 4210-SOW-ONE-STONE.
045700     ADD 1 TO WS-SOW-PIT.
045800     IF WS-SOW-PIT > BOARD-SIZE
045900         MOVE 1 TO WS-SOW-PIT
046000     END-IF.
046100     IF GR-IT-IS-PLAYER-ONE-TURN AND WS-SOW-PIT = PLAYER-TWO-KALAH
046200         GO TO 4210-EXIT
046300     END-IF.
046400     IF GR-IT-IS-PLAYER-TWO-TURN AND WS-SOW-PIT = PLAYER-ONE-KALAH
046500         GO TO 4210-EXIT
046600     END-IF.
046700*    A PIT THAT COUNTS - DROP ONE STONE, DECREMENT THE HANDFUL,
046800*    AND REMEMBER WHERE THE LAST STONE LANDED FOR 4300 TO TEST.
046900     ADD 1 TO GR-PIT-COUNT(WS-SOW-PIT).
047000     SUBTRACT 1 FROM WS-STONES-LEFT.
047100     MOVE WS-SOW-PIT TO WS-LAST-PIT-SOWN.
047200 4210-EXIT.
047300     EXIT.
047400*
047500***************************************************************
047600*   4300 - CAPTURE RULE.  TICKET K-009.  IF THE LAST STONE     *
047700*   SOWN LANDED IN A PIT THAT WAS EMPTY BEFORE IT LANDED (NOW   *
047800*   HOLDS EXACTLY 1) AND THAT PIT IS ON THE SOWER'S OWN SIDE,   *
047900*   THE SOWER SWEEPS BOTH THAT PIT AND THE PIT DIRECTLY         *
048000*   OPPOSITE INTO THEIR OWN STORE.                              *
048100***************************************************************
048200 4300-APPLY-CAPTURE.
048300     IF GR-PIT-COUNT(WS-LAST-PIT-SOWN) = 1
048400       AND ((GR-IT-IS-PLAYER-ONE-TURN
048500             AND WS-LAST-PIT-SOWN NOT > PLAYER-PIT-NUMBER)
048600        OR  (GR-IT-IS-PLAYER-TWO-TURN
048700             AND WS-LAST-PIT-SOWN NOT < PLAYER-TWO-START-PIT
048800             AND WS-LAST-PIT-SOWN < PLAYER-TWO-KALAH))
048900         PERFORM 4310-DO-CAPTURE THRU 4310-EXIT
049000     END-IF.
049100 4300-EXIT.
049200     EXIT.
049300*
049400*    OPPOSITE-PIT ARITHMETIC - PITS 1..6 AND 8..13 PAIR OFF
049500*    ACROSS THE BOARD (1-13, 2-12, 3-11 ... 6-8) SO THE
049600*    REMAINDER OF PIT-NUMBER DIVIDED BY 7 IDENTIFIES THE PAIR;
049700*    SUBTRACTING IT FROM THE FAR STORE'S NUMBER LANDS ON THE
049800*    OPPOSITE PIT WITHOUT A TABLE LOOKUP.
049900 4310-DO-CAPTURE.
049910*    WS-DIVIDE-QUOTIENT IS NEVER USED FOR ANYTHING - THE DIVIDE
049920*    IS DONE PURELY TO GET AT THE REMAINDER.
050000     DIVIDE WS-LAST-PIT-SOWN BY 7
050100         GIVING WS-DIVIDE-QUOTIENT
050200         REMAINDER WS-DIVIDE-REMAINDER.
050300     IF GR-IT-IS-PLAYER-ONE-TURN
050310*        PLAYER ONE CAPTURED - BOTH SWEPT PITS GO INTO PLAYER
050320*        ONE'S OWN STORE, PIT 7.
050400         COMPUTE WS-OPPOSITE-PIT =
050500             PLAYER-TWO-KALAH - WS-DIVIDE-REMAINDER
050600         ADD GR-PIT-COUNT(WS-LAST-PIT-SOWN)
050700             TO GR-PIT-COUNT(PLAYER-ONE-KALAH)
050800         ADD GR-PIT-COUNT(WS-OPPOSITE-PIT)
050900             TO GR-PIT-COUNT(PLAYER-ONE-KALAH)
051000     ELSE
051010*        PLAYER TWO CAPTURED - SAME SWEEP, MIRRORED INTO PLAYER
051020*        TWO'S STORE, PIT 14.
051100         COMPUTE WS-OPPOSITE-PIT =
051200             PLAYER-ONE-KALAH - WS-DIVIDE-REMAINDER
051300         ADD GR-PIT-COUNT(WS-LAST-PIT-SOWN)
051400             TO GR-PIT-COUNT(PLAYER-TWO-KALAH)
051500         ADD GR-PIT-COUNT(WS-OPPOSITE-PIT)
051600             TO GR-PIT-COUNT(PLAYER-TWO-KALAH)
051700     END-IF.
051800*    BOTH SWEPT PITS ARE LEFT EMPTY BEHIND THE CAPTURE.
051900     MOVE ZERO TO GR-PIT-COUNT(WS-LAST-PIT-SOWN).
052000     MOVE ZERO TO GR-PIT-COUNT(WS-OPPOSITE-PIT).
052100 4310-EXIT.
052200     EXIT.
052300*
052400***************************************************************
052500*   4400 - END-OF-GAME RULE.  TICKET K-140 FIXED THE SWEEP SO  *
052600*   THE SIDE THAT RAN OUT FIRST IS ALSO ZEROED, NOT JUST       *
052700*   CREDITED TO THE OTHER SIDE'S STORE.                        *
052800***************************************************************
052900*    TOTAL UP BOTH SIDES' SIX PLAYING PITS - STORES NOT
053000*    INCLUDED - TO SEE IF EITHER SIDE HAS RUN DRY.  THIS IS THE
053010*    PLAYER-SIDE REDEFINES' JOB (SEE GAMEREC) - P1-PIT/P2-PIT
053020*    GROUP EACH SIDE'S SIX PITS SO THE SUM DOESN'T HAVE TO NAME
053030*    SIX SCATTERED GR-PIT-COUNT SUBSCRIPTS BY HAND.
053100 4400-CHECK-END-OF-GAME.
053200     COMPUTE WS-P1-SIDE-TOTAL =
053300         P1-PIT(1) + P1-PIT(2) + P1-PIT(3)
053400       + P1-PIT(4) + P1-PIT(5) + P1-PIT(6).
053500     COMPUTE WS-P2-SIDE-TOTAL =
053600         P2-PIT(1) + P2-PIT(2) + P2-PIT(3)
053700       + P2-PIT(4) + P2-PIT(5) + P2-PIT(6).
053800     MOVE "N" TO WS-GAME-FINISHED-SW.
053900*    PLAYER ONE OUT OF ROCKS - PLAYER TWO SWEEPS THEIR REMAINING
054000*    SIDE INTO THEIR OWN STORE AND THE GAME IS OVER.
054100     IF WS-P1-SIDE-TOTAL = ZERO
054200         ADD WS-P2-SIDE-TOTAL TO P2-STORE
054210*            K-140 - ZERO OUT PLAYER TWO'S SIX PITS TOO, NOT
054220*            JUST CREDIT THEM TO THE STORE ABOVE, SO A FINISHED
054230*            BOARD SHOWS THE SWEPT SIDE TRULY EMPTY.
054300         MOVE ZERO TO P2-PIT(1)
054400         MOVE ZERO TO P2-PIT(2)
054500         MOVE ZERO TO P2-PIT(3)
054600         MOVE ZERO TO P2-PIT(4)
054700         MOVE ZERO TO P2-PIT(5)
054800         MOVE ZERO TO P2-PIT(6)
054900         MOVE "Y" TO WS-GAME-FINISHED-SW
055000     ELSE
055100*        PLAYER TWO OUT OF ROCKS - SAME SWEEP, MIRRORED ONTO
055200*        PLAYER ONE'S SIDE AND STORE.
055300         IF WS-P2-SIDE-TOTAL = ZERO
055400             ADD WS-P1-SIDE-TOTAL
055500                 TO P1-STORE
055510*                K-140 - SAME FIX, MIRRORED ONTO PLAYER ONE'S
055520*                SIX PITS.
055600             MOVE ZERO TO P1-PIT(1)
055700             MOVE ZERO TO P1-PIT(2)
055800             MOVE ZERO TO P1-PIT(3)
055900             MOVE ZERO TO P1-PIT(4)
056000             MOVE ZERO TO P1-PIT(5)
056100             MOVE ZERO TO P1-PIT(6)
056200             MOVE "Y" TO WS-GAME-FINISHED-SW
056300         END-IF
056400     END-IF.
056500     IF WS-GAME-IS-FINISHED
056600         PERFORM 4450-DETERMINE-WINNER THRU 4450-EXIT
056700     END-IF.
056800 4400-EXIT.
056900     EXIT.
057000*
057100*    HIGHER STORE COUNT WINS; EQUAL STORE COUNTS IS A DRAW.
057200*    THE GAME MESSAGE IS OVERWRITTEN WITH THE FINAL STANDING SO
057300*    RESULT-OUT CARRIES THE OUTCOME BACK TO THE CALLER.
057400 4450-DETERMINE-WINNER.
057410*    EDIT BOTH STORES OUT TO SUPPRESS LEADING ZEROES BEFORE
057420*    THEY GO INTO THE VICTORY MESSAGE - PIC Z9 KEEPS A ONE-DIGIT
057430*    SCORE FROM PRINTING AS E.G. "06".
057500     MOVE GR-PIT-COUNT(PLAYER-ONE-KALAH) TO WS-P1-SCORE-EDIT.
057600     MOVE GR-PIT-COUNT(PLAYER-TWO-KALAH) TO WS-P2-SCORE-EDIT.
057700     IF GR-PIT-COUNT(PLAYER-ONE-KALAH)
057800             > GR-PIT-COUNT(PLAYER-TWO-KALAH)
057810*        PLAYER ONE'S STORE IS AHEAD.
057900         STRING "Player One is the Victor: " DELIMITED BY SIZE
058000                WS-P1-SCORE-EDIT             DELIMITED BY SIZE
058100                " to "                        DELIMITED BY SIZE
058200                WS-P2-SCORE-EDIT             DELIMITED BY SIZE
058300                INTO GR-GAME-MESSAGE
058400         END-STRING
058500     ELSE
058600         IF GR-PIT-COUNT(PLAYER-ONE-KALAH)
058700                 < GR-PIT-COUNT(PLAYER-TWO-KALAH)
058710*            PLAYER TWO'S STORE IS AHEAD.
058800             STRING "Player Two won: "         DELIMITED BY SIZE
058900                    WS-P2-SCORE-EDIT           DELIMITED BY SIZE
059000                    " to "                      DELIMITED BY SIZE
059100                    WS-P1-SCORE-EDIT           DELIMITED BY SIZE
059200                    INTO GR-GAME-MESSAGE
059300             END-STRING
059400         ELSE
059410*            STORES TIED - NEITHER SIDE WON THE MATCH.
059500             MOVE SPACES TO GR-GAME-MESSAGE
059600             MOVE WS-MSG-DRAW TO GR-GAME-MESSAGE
059700         END-IF
059800     END-IF.
059900*    THE PLAYER-ONE-MOVE FLAG NO LONGER MEANS ANYTHING ONCE THE
060000*    GAME IS OVER, BUT IT IS LEFT ON "Y" SO A FINISHED RECORD
060100*    ALWAYS PRINTS THE SAME WAY IF SOMEONE LISTS GAME-MASTER.
060200     MOVE "Y" TO GR-PLAYER-ONE-MOVE.
060300 4450-EXIT.
060400     EXIT.
060500*
060600***************************************************************
060700*   4500 - EXTRA-TURN / NEXT-PLAYER RULE.  LANDING THE LAST    *
060800*   STONE IN YOUR OWN STORE EARNS ANOTHER TURN; OTHERWISE THE  *
060900*   MOVE PASSES TO THE OTHER PLAYER.                           *
061000***************************************************************
061100 4500-DETERMINE-NEXT-PLAYER.
061200     MOVE SPACES TO GR-GAME-MESSAGE.
061300*    EXTRA TURN - PLAYER-ONE-MOVE IS LEFT UNCHANGED AND THE
061400*    "ONE MORE TIME" PREFIX IS STUCK ON THE FRONT OF THE
061500*    ANNOUNCEMENT.  TICKET K-062.
061600     IF (GR-IT-IS-PLAYER-ONE-TURN
061700             AND WS-LAST-PIT-SOWN = PLAYER-ONE-KALAH)
061800        OR (GR-IT-IS-PLAYER-TWO-TURN
061900             AND WS-LAST-PIT-SOWN = PLAYER-TWO-KALAH)
062000         PERFORM 4510-BUILD-TURN-MESSAGE THRU 4510-EXIT
062100         STRING WS-MSG-EXTRA-TURN-PFX DELIMITED BY SIZE
062200                WS-TURN-MESSAGE       DELIMITED BY SIZE
062300                INTO GR-GAME-MESSAGE
062400         END-STRING
062500     ELSE
062600*        NO EXTRA TURN - FLIP THE PLAYER-ONE-MOVE FLAG TO THE
062700*        OTHER SIDE BEFORE ANNOUNCING WHOSE MOVE IT IS.
062800         IF GR-IT-IS-PLAYER-ONE-TURN
062900             MOVE "N" TO GR-PLAYER-ONE-MOVE
063000         ELSE
063100             MOVE "Y" TO GR-PLAYER-ONE-MOVE
063200         END-IF
063300         PERFORM 4510-BUILD-TURN-MESSAGE THRU 4510-EXIT
063400         MOVE WS-TURN-MESSAGE TO GR-GAME-MESSAGE
063500     END-IF.
063600 4500-EXIT.
063700     EXIT.
063800*
063900*    BUILDS THE PLAIN "IT'S PLAYER X'S MOVE" TEXT AGAINST
064000*    WHICHEVER SIDE IS ON THE MOVE AFTER 4500 SETTLES THE FLAG -
064100*    SHARED BY BOTH THE EXTRA-TURN AND NORMAL-TURN PATHS ABOVE.
064200 4510-BUILD-TURN-MESSAGE.
064300     IF GR-IT-IS-PLAYER-ONE-TURN
064400         MOVE WS-MSG-PLAYER-ONE-TURN TO WS-TURN-MESSAGE
064500     ELSE
064600         MOVE WS-MSG-PLAYER-TWO-TURN TO WS-TURN-MESSAGE
064700     END-IF.
064800 4510-EXIT.
064900     EXIT.
065000*
065100***************************************************************
065200*   5000 - WRITE ONE RESULT-OUT LINE.  EVERY CARD READ GETS    *
065300*   EXACTLY ONE OF THESE, GOOD OR BAD.                         *
065400***************************************************************
065500 5000-WRITE-RESULT-RECORD.
065600     WRITE RESULT-OUT-LINE FROM RESULT-OUT-RECORD.
065700 5000-EXIT.
065800     EXIT.
065900*
066000*    COPIES THE CURRENT GAME-RECORD INTO THE RESULT-OUT IMAGE -
066100*    CALLED FROM BOTH 3000 (NEW GAME) AND 4000 (SUCCESSFUL
066200*    MOVE) SO THE CALLER ALWAYS SEES THE BOARD AS IT NOW STANDS.
066300 5100-MOVE-GAME-TO-RESULT.
066310*    FIELD-BY-FIELD, NOT A GROUP MOVE - RO-GAME-RECORD AND
066320*    GAME-RECORD ARE LAID OUT ALIKE BUT ARE NOT THE SAME
066330*    RECORD, SO EACH PIECE IS COPIED ACROSS BY NAME.
066400     MOVE GR-GAME-ID       TO RO-GAME-ID.
066500     MOVE GR-GAME-URL      TO RO-GAME-URL.
066600     MOVE GR-PIT-TABLE     TO RO-PIT-COUNT.
066700     MOVE GR-GAME-MESSAGE  TO RO-GAME-MESSAGE.
066800     MOVE GR-PLAYER-ONE-MOVE TO RO-PLAYER-ONE-MOVE.
066900 5100-EXIT.
067000     EXIT.
067100*
067200*    END-OF-JOB TALLY - LETS THE OPERATOR CONFIRM THE RUN AGAINST
067300*    THE NUMBER OF CREATE CARDS IN THE DECK WITHOUT LISTING
067400*    GAME-MASTER SEPARATELY.
067500 9999-END-OF-JOB.
067600     DISPLAY "KALENGIN - GAMES ON FILE AT JOB END: "
067700         WS-GAME-COUNT.
067800 9999-EXIT.
067900     EXIT.
