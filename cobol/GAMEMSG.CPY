000100***************************************************************
000200*                                                             *
000300*   GAMEMSG.CPY                                               *
000400*                                                             *
000500*   FIXED STATUS-MESSAGE TEXTS FOR THE KALAH ENGINE.  ONE     *
000600*   LITERAL PER GAME EVENT, MOVED WHOLE INTO GR-GAME-MESSAGE  *
000700*   OR BUILT UP WITH THE SCORE FIGURES SUBSTITUTED IN.        *
000800*                                                             *
000900***************************************************************
001000*  CHANGE LOG                                                 *
001100*  ----------                                                 *
001200*  1984-02-14  RFH  ORIGINAL MESSAGE SET.                     *
001300*  1989-07-19  DWK  ADDED THE "ONE MORE TIME" PREFIX WHEN THE  *
001400*                   RULES COMMITTEE APPROVED THE EXTRA-TURN   *
001500*                   ANNOUNCEMENT WORDING.  TICKET K-062.       *
001550*  2004-03-09  PJS  NO WORDING CHANGE - REVIEWED ALONGSIDE THE *
001560*                   GAMEREC GR-PIT-IS-EMPTY WORK SO THE ERROR  *
001570*                   TEXT STILL MATCHED THE NEW ACCESSOR.       *
001580*                   TICKET K-171.                              *
001600***************************************************************
001700 01  WS-GAME-MESSAGES.
001800     05  WS-MSG-NEW-GAME         PIC X(52) VALUE
001900         "A new Kalah game was created. It's player One's move".
002000     05  WS-MSG-PLAYER-ONE-TURN  PIC X(22) VALUE
002100         "It's player One's move".
002200     05  WS-MSG-PLAYER-TWO-TURN  PIC X(22) VALUE
002300         "It's player Two's move".
002400     05  WS-MSG-EXTRA-TURN-PFX   PIC X(15) VALUE
002500         "One more time: ".
002600     05  WS-MSG-DRAW             PIC X(04) VALUE "Draw".
002700     05  WS-MSG-NO-SUCH-GAME     PIC X(31) VALUE
002800         "Unable to find a game with id: ".
002900     05  WS-MSG-EMPTY-PIT        PIC X(39) VALUE
003000         "Unable to move rocks from an empty pit!".
003100     05  WS-MSG-PIT-IS-A-STORE   PIC X(32) VALUE
003200         "Unable to move rocks from Kalah!".
003300     05  WS-MSG-WRONG-PLAYER     PIC X(29) VALUE
003400         "It is the other players turn!".
