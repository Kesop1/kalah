000100***************************************************************
000200*                                                             *
000300*   GAMETRN.CPY                                               *
000400*                                                             *
000500*   TRANSACTION-IN AND RESULT-OUT RECORD LAYOUTS FOR THE      *
000600*   KALAH ENGINE.  TRANSACTION-IN IS A LINE-SEQUENTIAL STREAM *
000700*   OF CREATE AND MOVE REQUESTS; RESULT-OUT CARRIES BACK ONE  *
000800*   MOVE-RESULT LINE PER TRANSACTION READ.                    *
000900*                                                             *
001000***************************************************************
001100*  CHANGE LOG                                                 *
001200*  ----------                                                 *
001300*  1984-03-01  RFH  ORIGINAL TRANSACTION LAYOUT - CREATE AND   *
001400*                   MOVE CARDS ONLY.                          *
001500*  1991-05-06  DWK  ADDED TI-BASE-URL SO A CREATE CARD CAN     *
001600*                   CARRY ITS OWN RESOURCE LOCATOR.  TICKET   *
001700*                   K-118.                                    *
001750*  2005-08-22  PJS  FOLLOW-UP Y2K SWEEP PER DP STANDARDS MEMO  *
001760*                   05-11 - NO DATE FIELDS ON EITHER RECORD,   *
001770*                   NO CHANGE REQUIRED.  TICKET Y2K-4.         *
001800***************************************************************
001900 01  TRANSACTION-IN-RECORD.
002000     05  TI-TRAN-CODE            PIC X(01).
002100         88  TI-IS-CREATE                VALUE "C".
002200         88  TI-IS-MOVE                  VALUE "M".
002300     05  TI-GAME-ID              PIC 9(04).
002400     05  TI-PIT-ID               PIC 9(02).
002500     05  TI-BASE-URL             PIC X(80).
002600     05  FILLER                  PIC X(33).
002700*
002800***************************************************************
002900*   RESULT-OUT-RECORD - RESULT-CODE/ERROR-TEXT FOLLOWED BY THE *
003000*   GAME-RECORD IMAGE, WHOLE, SO A DOWNSTREAM STEP CAN REBUILD *
003100*   THE BOARD WITHOUT RE-READING GAME-MASTER.                  *
003200***************************************************************
003300 01  RESULT-OUT-RECORD.
003400     05  RO-RESULT-CODE          PIC X(01).
003500         88  RO-RESULT-IS-OK             VALUE "O".
003600         88  RO-RESULT-IS-ERROR          VALUE "E".
003700     05  RO-ERROR-TEXT           PIC X(60).
003800     05  RO-GAME-RECORD.
003900         10  RO-GAME-ID          PIC 9(04).
004000         10  RO-GAME-URL         PIC X(80).
004100         10  RO-PIT-COUNT OCCURS 14 TIMES
004200                         PIC 9(02).
004300         10  RO-GAME-MESSAGE     PIC X(80).
004400         10  RO-PLAYER-ONE-MOVE  PIC X(01).
004500     05  FILLER                  PIC X(20).
