000100***************************************************************
000200*                                                             *
000300*   GAMEREC.CPY                                               *
000400*                                                             *
000500*   KALAH GAME-MASTER RECORD LAYOUT.                          *
000600*   ONE OCCURRENCE PER GAME SESSION, KEYED BY GAME-ID ON THE  *
000700*   GAME-MASTER FILE (SEE KALINIT.CBL / KALENGIN.CBL).        *
000800*                                                             *
000900*   PITS 1-6  = PLAYER ONE'S PITS.                            *
001000*   PIT  7    = PLAYER ONE'S STORE (KALAH).                   *
001100*   PITS 8-13 = PLAYER TWO'S PITS.                            *
001200*   PIT  14   = PLAYER TWO'S STORE (KALAH).                   *
001300*                                                             *
001400***************************************************************
001500*  CHANGE LOG                                                 *
001600*  ----------                                                 *
001700*  1984-02-14  RFH  ORIGINAL LAYOUT FOR THE KALAH REGISTRY.   *
001800*  1986-09-30  RFH  ADDED PLAYER-SIDE REDEFINES OF THE PIT    *
001900*                   TABLE SO THE ENGINE CAN SUM A SIDE        *
002000*                   WITHOUT A SUBSCRIPTED LOOP.                *
002100*  1991-05-06  DWK  WIDENED GAME-URL TO X(80) TO MATCH THE    *
002200*                   LONGER RESOURCE LOCATORS THE FRONT DESK   *
002300*                   STARTED HANDING OUT.  TICKET K-118.       *
002400*  1998-11-02  DWK  Y2K REVIEW - NO DATE FIELDS ON THIS       *
002500*                   RECORD, NO CHANGE REQUIRED.  TICKET Y2K-4.*
002550*  2004-03-09  PJS  ADDED GR-PIT-IS-EMPTY CONDITION-NAME SO    *
002560*                   KALENGIN CAN TEST A PIT WITHOUT A LITERAL *
002570*                   COMPARE AT EVERY CALL SITE.  TICKET K-171.*
002580*  2007-04-17  PJS  NO LAYOUT CHANGE - NOTING HERE THAT         *
002590*                   KALENGIN 4400/3300 NOW ACTUALLY USE THE     *
002591*                   PLAYER-SIDE AND ALPHA-ID REDEFINES BELOW    *
002592*                   INSTEAD OF LEAVING THEM ON THE SHELF.        *
002593*                   TICKET K-183.                                *
002600***************************************************************
002700 01  GAME-RECORD.
002800     05  GR-GAME-ID              PIC 9(04).
002900     05  GR-GAME-URL             PIC X(80).
003000     05  GR-PIT-TABLE.
003100         10  GR-PIT-COUNT OCCURS 14 TIMES
003200                         INDEXED BY GR-PIT-IDX
003300                         PIC 9(02).
003350             88  GR-PIT-IS-EMPTY         VALUE ZERO.
003400     05  GR-GAME-MESSAGE         PIC X(80).
003500     05  GR-PLAYER-ONE-MOVE      PIC X(01).
003600         88  GR-IT-IS-PLAYER-ONE-TURN     VALUE "Y".
003700         88  GR-IT-IS-PLAYER-TWO-TURN     VALUE "N".
003800     05  FILLER                  PIC X(29).
003900*
004000*    PLAYER-SIDE REDEFINES - LETS THE ENGINE REFER TO A SIDE'S
004100*    SIX PLAYING PITS AND ITS STORE AS A GROUP WHEN SUMMING OR
004200*    SWEEPING, INSTEAD OF WALKING THE WHOLE 14-PIT TABLE.
004300*
004400 01  GAME-RECORD-PLAYER-ONE REDEFINES GAME-RECORD.
004500     05  FILLER                  PIC X(84).
004600     05  P1-PIT                  PIC 9(02) OCCURS 6 TIMES.
004700     05  P1-STORE                PIC 9(02).
004800     05  FILLER                  PIC X(124).
004900 01  GAME-RECORD-PLAYER-TWO REDEFINES GAME-RECORD.
005000     05  FILLER                  PIC X(98).
005100     05  P2-PIT                  PIC 9(02) OCCURS 6 TIMES.
005200     05  P2-STORE                PIC 9(02).
005300     05  FILLER                  PIC X(110).
005400*
005500*    ALPHA VIEW OF THE GAME-ID - USED WHEN THE ID IS EDITED
005600*    INTO GAME-URL OR A MESSAGE TEXT RATHER THAN COMPUTED ON.
005700*
005800 01  GAME-RECORD-ID-ALPHA REDEFINES GAME-RECORD.
005900     05  GR-GAME-ID-ALPHA        PIC X(04).
006000     05  FILLER                  PIC X(218).
